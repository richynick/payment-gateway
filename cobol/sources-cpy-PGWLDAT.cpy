000100*=================================================================
000200* PGWLDAT - LINKAGE RECORD FOR PGWVDAT (PAYMENT FIELD VALIDATION)
000300*           SAME METHOD-DETAIL REDEFINES SHAPE AS PGWREQ SO THE
000400*           CALLER CAN MOVE THE REQUEST DETAIL AREA ACROSS IN ONE
000500*           STATEMENT.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* PGW0010 - R.TAN     - 20/03/1989 - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* PGW0083 - K.ONG     - 21/06/2004 - ADDED WK-C-DAT-CURRENCY SO
001200*                        THE ISO CURRENCY CODE CAN BE RANGE
001300*                        CHECKED IN THE SAME CALL AS THE AMOUNT.
001400*-----------------------------------------------------------------
001410* PGW0124 - M.HASSAN  - 14/02/2008 - THE CURRENCY CHECK PROMISED
001420*                        UNDER PGW0083 NEVER MATERIALISED -
001430*                        VALIDATEPAYMENTREQUEST NEVER GREW A
001440*                        CURRENCY RULE, AND WK-C-DAT-CURRENCY WAS
001450*                        NEVER READ BY PGWVDAT'S PROCEDURE
001460*                        DIVISION. REMOVED THE DEAD FIELD; PGWMAIN
001470*                        NO LONGER MOVES REQ-CURRENCY IN HERE.
001480*-----------------------------------------------------------------
001500 01  WK-C-DAT-RECORD.
001600     05  WK-C-DAT-INPUT.
001700         10  WK-C-DAT-AMOUNT     PIC S9(15)V9(4) COMP-3.
001900         10  WK-C-DAT-METHOD     PIC X(06).
002000         10  WK-C-DAT-METHOD-DETAIL
002100                                 PIC X(100).
002200         10  WK-C-DAT-CARD-DETAIL REDEFINES
002300             WK-C-DAT-METHOD-DETAIL.
002400             15  WK-C-DAT-CARD-NO    PIC X(19).
002500             15  WK-C-DAT-CVV        PIC X(04).
002600             15  FILLER              PIC X(77).
002700         10  WK-C-DAT-BANK-DETAIL REDEFINES
002800             WK-C-DAT-METHOD-DETAIL.
002900             15  WK-C-DAT-ACCT-NO    PIC X(50).
003000             15  WK-C-DAT-ROUTE-NO   PIC X(50).
003100         10  WK-C-DAT-WALLET-DETAIL REDEFINES
003200             WK-C-DAT-METHOD-DETAIL.
003300             15  WK-C-DAT-WALLET-ID  PIC X(100).
003400     05  WK-C-DAT-OUTPUT.
003500         10  WK-C-DAT-VALID-IND  PIC X(01).
003600             88  WK-C-DAT-IS-VALID       VALUE "Y".
003700         10  WK-C-DAT-ERROR-CD   PIC X(50).
003800         10  WK-C-DAT-ERROR-MSG  PIC X(200).
