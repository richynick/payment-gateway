000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWVIDM.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   24 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*-----------------------------------------------------------------
001300*
001400*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK WHETHER AN
001500*              IDEMPOTENCY KEY HAS ALREADY BEEN USED BY A
001600*              TRANSACTION POSTED EARLIER THIS RUN. THE KEY
001700*              TABLE IS BUILT AND OWNED BY THE CALLING PROGRAM -
001800*              THIS ROUTINE ONLY SEARCHES IT.
001900*-----------------------------------------------------------------
002000*
002100* HISTORY OF MODIFICATION :
002200*-----------------------------------------------------------------
002300*
002400* PGW0015 - R.TAN     - 24/03/1989 - INITIAL VERSION - LINEAR
002500*                        SEARCH OF THE IN-MEMORY KEY TABLE.
002600*-----------------------------------------------------------------
002700* PGW0039 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
002800*                        FIELDS PRESENT, REVIEWED AND SIGNED OFF,
002900*                        NO CHANGE REQUIRED.
003000*-----------------------------------------------------------------
003100* PGW0096 - K.ONG     - 21/06/2004 - KEY TABLE RAISED TO 5000
003200*                        ENTRIES - SEE PGWLIDM COPYBOOK.
003300*-----------------------------------------------------------------
003400 EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                      PIC X(24) VALUE
004400     "** PROGRAM PGWVIDM   **".
004500
004600 01  WS-C-FLAG.
004700     05  WS-C-KEY-FOUND          PIC X(01).
004800 01  WK-B-IDM-SUB                PIC 9(07) COMP.
004900
005000****************
005100 LINKAGE SECTION.
005200****************
005300     COPY PGWLIDM.
005400
005500     EJECT
005600****************************************
005700 PROCEDURE DIVISION USING WK-C-IDM-RECORD.
005800****************************************
005900 MAIN-MODULE.
006000     PERFORM A000-PROCESS-CALLED-ROUTINE
006100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
006200 GOBACK.
006300
006400*-----------------------------------------------------------------
006500*
006600 A000-PROCESS-CALLED-ROUTINE.
006700*-----------------------------------------------------------------
006800*
006900     INITIALIZE               WK-C-IDM-OUTPUT.
007000     MOVE "N"                 TO WS-C-KEY-FOUND.
007100     MOVE ZERO                TO WK-B-IDM-SUB.
007200
007300     IF WK-C-IDM-SEARCH-KEY = SPACES OR LOW-VALUES
007400        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
007500
007600     PERFORM B100-SEARCH-KEY-TABLE
007700        THRU B199-SEARCH-KEY-TABLE-EX
007800        UNTIL WK-B-IDM-SUB NOT LESS THAN WK-C-IDM-TABLE-COUNT
007900           OR WS-C-KEY-FOUND = "Y".
008000
008100     IF WS-C-KEY-FOUND = "Y"
008200        MOVE "Y"              TO WK-C-IDM-FOUND-IND
008300     ELSE
008400        MOVE "N"              TO WK-C-IDM-FOUND-IND
008500        MOVE ZERO             TO WK-C-IDM-FOUND-AT
008600     END-IF.
008700
008800 A099-PROCESS-CALLED-ROUTINE-EX.
008900 EXIT.
009000*-----------------------------------------------------------------
009100*
009200 B100-SEARCH-KEY-TABLE.
009300*-----------------------------------------------------------------
009400*    LOOK-UP IS DELIBERATELY WRITTEN AS A PERFORM ... THRU
009500*    RATHER THAN SEARCH SO IT MATCHES THE REST OF THE SUITE'S
009600*    LOOK-UP PARAGRAPHS.
009700*-----------------------------------------------------------------
009800     ADD 1 TO WK-B-IDM-SUB.
009900
010000     IF WK-B-IDM-SUB > WK-C-IDM-TABLE-COUNT
010100        GO TO B199-SEARCH-KEY-TABLE-EX.
010200
010300     IF WK-C-IDM-KEY-ENTRY (WK-B-IDM-SUB) = WK-C-IDM-SEARCH-KEY
010400        MOVE "Y"              TO WS-C-KEY-FOUND
010500        MOVE WK-B-IDM-SUB     TO WK-C-IDM-FOUND-AT.
010600
010700 B199-SEARCH-KEY-TABLE-EX.
010800 EXIT.
010900
011000******************************************************************
011100*************** END OF PROGRAM SOURCE - PGWVIDM ***************
011200******************************************************************
