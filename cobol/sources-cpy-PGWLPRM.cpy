000100*=================================================================
000200* PGWLPRM - LINKAGE RECORD FOR PGWXPRM (BATCH PARAMETER LOOKUP)
000300*           MODELLED ON THE OLD TRANSFER-VALIDATION SUITE'S
000400*           GLOBAL SYSTEM PARAMETER LINKAGE - ONE PARAMETER
000500*           CODE IN, ONE VALUE OUT PER CALL.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* PGW0007 - R.TAN     - 20/03/1989 - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100 01  WK-C-PRM-RECORD.
001200     05  WK-C-PRM-INPUT.
001300         10  WK-C-PRM-PARACD     PIC X(10).
001400     05  WK-C-PRM-OUTPUT.
001500         10  WK-C-PRM-ERROR-CD   PIC X(07).
001600         10  WK-C-PRM-PARAVALU   PIC X(09).
001700         10  WK-N-PRM-PARANUM REDEFINES
001800             WK-C-PRM-PARAVALU   PIC 9(05)V9(04).
001900         10  WK-C-PRM-FILE       PIC X(10).
002000         10  WK-C-PRM-FS         PIC X(02).
