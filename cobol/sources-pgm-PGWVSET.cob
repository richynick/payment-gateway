000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWVSET.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   29 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DETERMINE THE FINAL
001400*               SETTLEMENT OUTCOME OF A TRANSACTION IN PLACE OF
001500*               THE LIVE PAYMENT PROVIDER CALL. GIVEN THE FRAUD
001600*               SCORE ALREADY COMPUTED FOR THE TRANSACTION IT
001700*               RETURNS SUCCESS OR FAILED, DETERMINISTICALLY, SO
001800*               A RERUN OF THE SAME INPUT PRODUCES THE SAME
001900*               SUMMARY REPORT.
002000*
002100 EJECT
002200**********************
002300 ENVIRONMENT DIVISION.
002400**********************
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER.  IBM-AS400.
002700 OBJECT-COMPUTER.  IBM-AS400.
002800
002900***************
003000 DATA DIVISION.
003100***************
003200 WORKING-STORAGE SECTION.
003300*************************
003400 01  FILLER                          PIC X(24)        VALUE
003500     "** PROGRAM PGWVSET **".
003600
003700* ------------------ PROGRAM WORKING STORAGE -------------------*
003800* THE SECONDARY RISK BAND USED HERE (0.50) IS DELIBERATELY BELOW
003900* THE FRAUD-BLOCK THRESHOLD IN PGWXPRM/PGWVFRD (0.70) - A
004000* TRANSACTION CAN CLEAR THE BLOCK CHECK YET STILL BE DECLINED AT
004100* SETTLEMENT.
004200*
004300 01  WK-C-SET-RISK-BAND              PIC S9V99  VALUE 0.50.
004400
004500*=================================================================
004600* HISTORY OF MODIFICATION:
004700*=================================================================
004800* PGW0017 - R.TAN     - 29/03/1989 - INITIAL VERSION.
004900*-----------------------------------------------------------------
005000* PGW0043 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
005100*                        FIELDS PRESENT, REVIEWED AND SIGNED OFF,
005200*                        NO CHANGE REQUIRED.
005300*-----------------------------------------------------------------
005310* PGW0122 - K.ONG     - 21/06/2004 - REVIEWED WK-C-SET-RISK-BAND
005320*                        AGAINST THE REVISED FRAUD POLICY THAT
005330*                        RAISED PGWXPRM'S FRDTHRSH BLOCK VALUE
005340*                        (SEE PGWMAIN PGW0089) - THIS ROUTINE'S
005350*                        0.50 SETTLEMENT-DECLINE BAND STAYS BELOW
005360*                        THE BLOCK THRESHOLD EITHER WAY, NO VALUE
005370*                        CHANGE REQUIRED.
005380*-----------------------------------------------------------------
005400
005500*****************
005600 LINKAGE SECTION.
005700*****************
005800 COPY PGWLSET.
005900 EJECT
006000********************************************
006100 PROCEDURE DIVISION USING WK-C-SET-RECORD.
006200********************************************
006300 MAIN-MODULE.
006400     PERFORM A000-PROCESS-CALLED-ROUTINE
006500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
006600     EXIT PROGRAM.
006700
006800*---------------------------------------------------------------*
006900 A000-PROCESS-CALLED-ROUTINE.
007000*---------------------------------------------------------------*
007100     PERFORM A100-DETERMINE-OUTCOME
007200        THRU A100-DETERMINE-OUTCOME-EX.
007300
007400 A099-PROCESS-CALLED-ROUTINE-EX.
007500 EXIT.
007600*---------------------------------------------------------------*
007700 A100-DETERMINE-OUTCOME.
007800*---------------------------------------------------------------*
007900     IF      WK-C-SET-FRAUD-SCORE >= WK-C-SET-RISK-BAND
008000             MOVE "FAILED    "        TO    WK-C-SET-STATUS
008100             MOVE "PAYMENT_FAILED"    TO    WK-C-SET-ERROR-CD
008200     ELSE
008300             MOVE "SUCCESS   "        TO    WK-C-SET-STATUS
008400             MOVE SPACES              TO    WK-C-SET-ERROR-CD.
008500
008600 A100-DETERMINE-OUTCOME-EX.
008700 EXIT.
008800
008900******************************************************************
009000*************** END OF PROGRAM SOURCE - PGWVSET ***************
009100******************************************************************
