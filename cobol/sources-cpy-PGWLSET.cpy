000100*=================================================================
000200* PGWLSET - LINKAGE RECORD FOR PGWVSET (SETTLEMENT DECISION)
000300*           PURE DECISION ROUTINE - NO FILE I-O OF ITS OWN. THE
000400*           CALLER (PGWMAIN) OWNS THE TRANSACTION-FILE REWRITE.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* PGW0011 - R.TAN     - 20/03/1989 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-SET-RECORD.
001100     05  WK-C-SET-INPUT.
001200         10  WK-C-SET-FRAUD-SCORE
001300                                 PIC S9V99.
001400     05  WK-C-SET-OUTPUT.
001500         10  WK-C-SET-STATUS     PIC X(10).
001600         10  WK-C-SET-ERROR-CD   PIC X(50).
