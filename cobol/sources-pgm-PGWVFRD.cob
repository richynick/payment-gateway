000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWVFRD.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*
001300*DESCRIPTION :  THIS PROGRAM WILL SCORE A PAYMENT REQUEST FOR
001400*               FRAUD RISK BY AMOUNT, PAYMENT METHOD, CARD
001500*               DETAIL AND SUSPICIOUS-PATTERN CHECKS, AND WILL
001600*               RAISE THE BLOCK INDICATOR WHEN THE ACCUMULATED
001700*               SCORE MEETS OR EXCEEDS THE CALLER-SUPPLIED
001800*               THRESHOLD.
001900*
002000*    RETURN STATUS:
002100*    WK-C-FRD-BLOCK-IND = "Y" - TRANSACTION IS TO BE BLOCKED
002200*    WK-C-FRD-BLOCK-IND = "N" - TRANSACTION MAY PROCEED
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* PGW0014 - R.TAN     - 22/03/1989 - INITIAL VERSION. AMOUNT AND
002800*                        METHOD RISK COMPONENTS ONLY.
002900*----------------------------------------------------------------*
003000* PGW0029 - R.TAN     - 02/06/1990 - ADDED CARD-DETAIL RISK
003100*                        COMPONENT (BAD CARD NUMBER / BAD CVV /
003200*                        KNOWN TEST CARD NUMBER).
003300*----------------------------------------------------------------*
003400* PGW0040 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
003500*                        FIELDS PRESENT, REVIEWED AND SIGNED OFF,
003600*                        NO CHANGE REQUIRED.
003700*----------------------------------------------------------------*
003800* PGW0067 - K.ONG     - 14/01/2003 - ADDED SUSPICIOUS-PATTERN
003900*                        RISK COMPONENT (ROUND-AMOUNT, VERY-SMALL
004000*                        AMOUNT, VERY-LARGE AMOUNT) FOLLOWING THE
004100*                        Q4-2002 CHARGEBACK REVIEW.
004200*----------------------------------------------------------------*
004300* PGW0087 - K.ONG     - 21/06/2004 - BLOCK THRESHOLD NOW PASSED
004400*                        IN BY THE CALLER (READ FROM PGWXPRM)
004500*                        INSTEAD OF BEING HARD-CODED HERE.
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM PGWVFRD   **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700* KNOWN TEST-CARD NUMBERS - THESE NEVER MOVE MONEY BUT ARE USED
006800* BY PROCESSOR SANDBOXES INDUSTRY-WIDE, SO A REQUEST QUOTING ONE
006900* OF THEM OUTSIDE A TEST MERCHANT IS WORTH THE EXTRA POINT.
007000*
007100 01  WK-C-FRD-TESTCARD-TABLE.
007200     05  FILLER  PIC X(19) VALUE "4242424242424242   ".
007300     05  FILLER  PIC X(19) VALUE "4000056655665556   ".
007400     05  FILLER  PIC X(19) VALUE "5555555555554444   ".
007500     05  FILLER  PIC X(19) VALUE "2223003122003222   ".
007600     05  FILLER  PIC X(19) VALUE "4000002500003155   ".
007700 01  WK-C-FRD-TESTCARD-R REDEFINES WK-C-FRD-TESTCARD-TABLE.
007800     05  WK-C-FRD-TESTCARD-ENTRY
007900                                 PIC X(19)
008000                                 OCCURS 5 TIMES.
008100
008200 01  WK-B-FRD-SUB                PIC 9(02) COMP.
008300 01  WK-C-FRD-CARD-STRIPPED      PIC X(19).
008400 01  WK-C-FRD-CVV-STRIPPED       PIC X(04).
008500 01  WK-B-FRD-DIGIT-CNT          PIC 9(02) COMP.
008600 01  WK-B-FRD-NONDIGIT-CNT       PIC 9(02) COMP.
008700 01  WK-N-FRD-AMOUNT-INT         PIC S9(15)     COMP-3.
008800 01  WK-N-FRD-AMOUNT-FRACTION    PIC S9(15)V9(4) COMP-3.
008900 01  WK-C-FRD-CLASS-DIGIT        PIC X(01).
009000     88  WK-C-FRD-IS-DIGIT       VALUE "0" THRU "9".
009100
009200 EJECT
009300 LINKAGE SECTION.
009400*****************
009500 COPY PGWLFRD.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-FRD-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-MAIN-PROCESSING
010200        THRU A099-MAIN-PROCESSING-EX.
010300     GOBACK.
010400
010500 EJECT
010600*---------------------------------------------------------------*
010700 A000-MAIN-PROCESSING.
010800*---------------------------------------------------------------*
010900     MOVE    ZERO                TO    WK-C-FRD-SCORE
011000                                        WK-C-FRD-AMT-RISK
011100                                        WK-C-FRD-MTH-RISK
011200                                        WK-C-FRD-CRD-RISK
011300                                        WK-C-FRD-PAT-RISK.
011400     MOVE    "N"                 TO    WK-C-FRD-BLOCK-IND.
011500
011600     PERFORM D100-SCORE-AMOUNT-RISK
011700        THRU D100-SCORE-AMOUNT-RISK-EX.
011800     PERFORM D200-SCORE-METHOD-RISK
011900        THRU D200-SCORE-METHOD-RISK-EX.
012000     PERFORM D300-SCORE-CARD-RISK
012100        THRU D300-SCORE-CARD-RISK-EX.
012200     PERFORM D400-SCORE-PATTERN-RISK
012300        THRU D400-SCORE-PATTERN-RISK-EX.
012400
012500     COMPUTE WK-C-FRD-SCORE ROUNDED =
012600             WK-C-FRD-AMT-RISK + WK-C-FRD-MTH-RISK +
012700             WK-C-FRD-CRD-RISK + WK-C-FRD-PAT-RISK.
012800
012900     IF      WK-C-FRD-SCORE > 1.00
013000             MOVE 1.00           TO    WK-C-FRD-SCORE.
013100     IF      WK-C-FRD-SCORE < 0.00
013200             MOVE 0.00           TO    WK-C-FRD-SCORE.
013300
013400     PERFORM D500-APPLY-BLOCK-DECISION
013500        THRU D500-APPLY-BLOCK-DECISION-EX.
013600
013700*---------------------------------------------------------------*
013800 A099-MAIN-PROCESSING-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300* D100 - AMOUNT RISK - THE BIGGER THE TICKET, THE BIGGER THE
014400*        POINT OF FAILURE IF IT TURNS OUT TO BE FRAUDULENT.
014500*---------------------------------------------------------------*
014600 D100-SCORE-AMOUNT-RISK.
014700*---------------------------------------------------------------*
014800     IF      WK-C-FRD-AMOUNT >= 10000
014900             MOVE 0.40           TO    WK-C-FRD-AMT-RISK
015000             GO TO D100-SCORE-AMOUNT-RISK-EX.
015100
015200     IF      WK-C-FRD-AMOUNT >= 1000
015300             MOVE 0.20           TO    WK-C-FRD-AMT-RISK
015400             GO TO D100-SCORE-AMOUNT-RISK-EX.
015500
015600     IF      WK-C-FRD-AMOUNT >= 100
015700             MOVE 0.10           TO    WK-C-FRD-AMT-RISK
015800             GO TO D100-SCORE-AMOUNT-RISK-EX.
015900
016000     MOVE    0.00                TO    WK-C-FRD-AMT-RISK.
016100
016200*---------------------------------------------------------------*
016300 D100-SCORE-AMOUNT-RISK-EX.
016400*---------------------------------------------------------------*
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800* D200 - PAYMENT METHOD RISK - BANK TRANSFERS ARE HARDER TO
016900*        REVERSE THAN CARD OR WALLET, SO THEY CARRY THE HIGHEST
017000*        BASE RISK OF THE THREE RECOGNISED METHODS.
017100*---------------------------------------------------------------*
017200 D200-SCORE-METHOD-RISK.
017300*---------------------------------------------------------------*
017400     IF      WK-C-FRD-METHOD = "CARD  "
017500             MOVE 0.10           TO    WK-C-FRD-MTH-RISK
017600             GO TO D200-SCORE-METHOD-RISK-EX.
017700
017800     IF      WK-C-FRD-METHOD = "WALLET"
017900             MOVE 0.05           TO    WK-C-FRD-MTH-RISK
018000             GO TO D200-SCORE-METHOD-RISK-EX.
018100
018200     IF      WK-C-FRD-METHOD = "BANK  "
018300             MOVE 0.15           TO    WK-C-FRD-MTH-RISK
018400             GO TO D200-SCORE-METHOD-RISK-EX.
018500
018600     MOVE    0.20                TO    WK-C-FRD-MTH-RISK.
018700
018800*---------------------------------------------------------------*
018900 D200-SCORE-METHOD-RISK-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400* D300 - CARD DETAIL RISK - ONLY APPLIES WHEN THE METHOD IS
019500*        CARD. CHECKS THE CARD NUMBER AND CVV SHAPE, AND FLAGS
019600*        THE FIVE PUBLISHED PROCESSOR TEST-CARD NUMBERS.
019700*---------------------------------------------------------------*
019800 D300-SCORE-CARD-RISK.
019900*---------------------------------------------------------------*
020000     IF      WK-C-FRD-METHOD NOT = "CARD  "
020100             GO TO D300-SCORE-CARD-RISK-EX.
020200
020300     IF      WK-C-FRD-CARD-NO = SPACES
020400             GO TO D300-CHECK-CVV.
020500
020600     PERFORM D310-CHECK-CARD-SHAPE
020700        THRU D310-CHECK-CARD-SHAPE-EX.
020800
020900     IF      WK-B-FRD-DIGIT-CNT < 13
021000        OR   WK-B-FRD-NONDIGIT-CNT > 0
021100             ADD 0.30            TO    WK-C-FRD-CRD-RISK.
021200
021300     PERFORM D320-CHECK-TEST-CARD
021400        THRU D320-CHECK-TEST-CARD-EX.
021500
021600 D300-CHECK-CVV.
021700     IF      WK-C-FRD-CVV = SPACES
021800             GO TO D300-SCORE-CARD-RISK-EX.
021900
022000     MOVE    ZERO                TO    WK-B-FRD-DIGIT-CNT
022100                                        WK-B-FRD-NONDIGIT-CNT.
022200     INSPECT WK-C-FRD-CVV        TALLYING
022300             WK-B-FRD-DIGIT-CNT  FOR CLASS "0123456789"
022400             WK-B-FRD-NONDIGIT-CNT FOR CHARACTERS
022500             BEFORE INITIAL SPACES.
022600     SUBTRACT WK-B-FRD-DIGIT-CNT FROM WK-B-FRD-NONDIGIT-CNT.
022700
022800     IF      WK-B-FRD-DIGIT-CNT < 3
022900        OR   WK-B-FRD-NONDIGIT-CNT > 0
023000             ADD 0.20            TO    WK-C-FRD-CRD-RISK.
023100
023200*---------------------------------------------------------------*
023300 D300-SCORE-CARD-RISK-EX.
023400*---------------------------------------------------------------*
023500     EXIT.
023600
023700*---------------------------------------------------------------*
023800 D310-CHECK-CARD-SHAPE.
023900*---------------------------------------------------------------*
024000     MOVE    ZERO                TO    WK-B-FRD-DIGIT-CNT
024100                                        WK-B-FRD-NONDIGIT-CNT.
024200     INSPECT WK-C-FRD-CARD-NO    TALLYING
024300             WK-B-FRD-DIGIT-CNT  FOR CLASS "0123456789".
024400     INSPECT WK-C-FRD-CARD-NO    TALLYING
024500             WK-B-FRD-NONDIGIT-CNT FOR CHARACTERS
024600             BEFORE INITIAL SPACES.
024700     SUBTRACT WK-B-FRD-DIGIT-CNT FROM WK-B-FRD-NONDIGIT-CNT.
024800
024900     IF      WK-B-FRD-DIGIT-CNT > 19
025000             ADD 1               TO    WK-B-FRD-NONDIGIT-CNT.
025100
025200*---------------------------------------------------------------*
025300 D310-CHECK-CARD-SHAPE-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800 D320-CHECK-TEST-CARD.
025900*---------------------------------------------------------------*
026000     MOVE    SPACES              TO    WK-C-FRD-CARD-STRIPPED.
026100     MOVE    WK-C-FRD-CARD-NO    TO    WK-C-FRD-CARD-STRIPPED.
026200
026300     MOVE    1                   TO    WK-B-FRD-SUB.
026400
026500 D320-SEARCH-LOOP.
026600     IF      WK-B-FRD-SUB > 5
026700             GO TO D320-CHECK-TEST-CARD-EX.
026800
026900     IF      WK-C-FRD-TESTCARD-ENTRY (WK-B-FRD-SUB) (1:16) =
027000             WK-C-FRD-CARD-STRIPPED (1:16)
027100             ADD 0.10            TO    WK-C-FRD-CRD-RISK
027200             GO TO D320-CHECK-TEST-CARD-EX.
027300
027400     ADD     1                   TO    WK-B-FRD-SUB.
027500     GO TO D320-SEARCH-LOOP.
027600
027700*---------------------------------------------------------------*
027800 D320-CHECK-TEST-CARD-EX.
027900*---------------------------------------------------------------*
028000     EXIT.
028100
028200*---------------------------------------------------------------*
028300* D400 - SUSPICIOUS-PATTERN RISK - ROUND-NUMBER AMOUNTS, VERY
028400*        SMALL AMOUNTS AND VERY LARGE AMOUNTS EACH ADD RISK
028500*        INDEPENDENTLY OF EACH OTHER.
028600*---------------------------------------------------------------*
028700 D400-SCORE-PATTERN-RISK.
028800*---------------------------------------------------------------*
028900     COMPUTE WK-N-FRD-AMOUNT-INT = WK-C-FRD-AMOUNT.
029000     COMPUTE WK-N-FRD-AMOUNT-FRACTION =
029100             WK-C-FRD-AMOUNT - WK-N-FRD-AMOUNT-INT.
029200
029300     IF      WK-N-FRD-AMOUNT-FRACTION = ZERO
029400             ADD 0.05            TO    WK-C-FRD-PAT-RISK.
029500
029600     IF      WK-C-FRD-AMOUNT <= 1.00
029700             ADD 0.10            TO    WK-C-FRD-PAT-RISK.
029800
029900     IF      WK-C-FRD-AMOUNT >= 50000
030000             ADD 0.30            TO    WK-C-FRD-PAT-RISK.
030100
030200*---------------------------------------------------------------*
030300 D400-SCORE-PATTERN-RISK-EX.
030400*---------------------------------------------------------------*
030500     EXIT.
030600
030700*---------------------------------------------------------------*
030800* D500 - COMPARE THE FINAL SCORE AGAINST THE CALLER'S THRESHOLD
030900*        AND RAISE THE BLOCK INDICATOR WHEN IT IS MET OR
031000*        EXCEEDED.
031100*---------------------------------------------------------------*
031200 D500-APPLY-BLOCK-DECISION.
031300*---------------------------------------------------------------*
031400     IF      WK-C-FRD-SCORE >= WK-C-FRD-THRESHOLD
031500             MOVE "Y"            TO    WK-C-FRD-BLOCK-IND
031600     ELSE
031700             MOVE "N"            TO    WK-C-FRD-BLOCK-IND.
031800
031900*---------------------------------------------------------------*
032000 D500-APPLY-BLOCK-DECISION-EX.
032100*---------------------------------------------------------------*
032200     EXIT.
032300
032400******************************************************************
032500*************** END OF PROGRAM SOURCE - PGWVFRD ***************
032600******************************************************************
