000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWVDAT.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   27 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*=================================================================
001300*
001400*PROGRAM DESCRIPTION: VALIDATE A PAYMENT REQUEST BEFORE A
001500*TRANSACTION RECORD IS BUILT FOR IT.
001600*
001700* THIS PROGRAM WILL CHECK THE AMOUNT AND, DEPENDING ON THE
001800* PAYMENT METHOD SUPPLIED, THE METHOD-SPECIFIC REQUIRED FIELDS -
001900*
002000* METHOD  REQUIRED FIELDS
002100* CARD    CARD NUMBER AND CVV
002200* BANK    ACCOUNT NUMBER AND ROUTING NUMBER
002300* WALLET  WALLET ID
002400*=================================================================
002500*
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800*
002900*MOD.#    INIT     DATE       DESCRIPTION
003000*-------- -------- ---------- ------------------------------------
003100*PGW0016 - R.TAN   - 27/03/1989 - INITIAL VERSION.
003200*-----------------------------------------------------------------
003300*PGW0042 - S.LOKE  - 09/11/1998 - Y2K REMEDIATION - NO DATE FIELDS
003400*                    PRESENT, REVIEWED AND SIGNED OFF, NO CHANGE
003500*                    REQUIRED.
003600*-----------------------------------------------------------------
003700*PGW0071 - K.ONG   - 08/09/2003 - CORRECTED THE WALLET-ID CHECK
003800*                    WHICH WAS WRONGLY TESTING THE CARD-DETAIL
003900*                    REDEFINE INSTEAD OF THE WALLET-DETAIL
004000*                    REDEFINE (SUP0349).
004100*=================================================================
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                  PIC X(24) VALUE
005100     "** PROGRAM PGWVDAT   **".
005200
005300* ------------------ PROGRAM WORKING STORAGE ------------------*
005400 01  WK-C-DAT-OPTION         PIC X(01) VALUE SPACES.
005500     88  WK-C-DAT-OPT-AMOUNT-OK      VALUE "A".
005600     88  WK-C-DAT-OPT-METHOD-OK      VALUE "M".
005700
005800****************
005900 LINKAGE SECTION.
006000****************
006100     COPY PGWLDAT.
006200
006300     EJECT
006400****************************************
006500 PROCEDURE DIVISION USING WK-C-DAT-RECORD.
006600****************************************
006700 MAIN-MODULE.
006800
006900     PERFORM A000-PROCESS-CALLED-ROUTINE
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007100 GOBACK.
007200
007300*-----------------------------------------------------------------
007400*
007500 A000-PROCESS-CALLED-ROUTINE.
007600*-----------------------------------------------------------------
007700*
007800     MOVE "Y"                 TO WK-C-DAT-VALID-IND.
007900     MOVE SPACES               TO WK-C-DAT-ERROR-CD
008000                                   WK-C-DAT-ERROR-MSG.
008100
008200     PERFORM A100-VALIDATE-AMOUNT
008300        THRU A100-VALIDATE-AMOUNT-EX.
008400
008500     IF NOT WK-C-DAT-IS-VALID
008600        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
008700
008800     EVALUATE TRUE
008900        WHEN WK-C-DAT-METHOD = "CARD  "
009000           PERFORM A200-VALIDATE-CARD-FIELDS
009100              THRU A200-VALIDATE-CARD-FIELDS-EX
009200        WHEN WK-C-DAT-METHOD = "BANK  "
009300           PERFORM A300-VALIDATE-BANK-FIELDS
009400              THRU A300-VALIDATE-BANK-FIELDS-EX
009500        WHEN WK-C-DAT-METHOD = "WALLET"
009600           PERFORM A400-VALIDATE-WALLET-FIELDS
009700              THRU A400-VALIDATE-WALLET-FIELDS-EX
009800        WHEN OTHER
009900           CONTINUE
010000     END-EVALUATE.
010100
010200 A099-PROCESS-CALLED-ROUTINE-EX.
010300 EXIT.
010400*-----------------------------------------------------------------
010500*
010600 A100-VALIDATE-AMOUNT.
010700*-----------------------------------------------------------------
010800     IF WK-C-DAT-AMOUNT NOT > ZERO
010900        MOVE "N"               TO WK-C-DAT-VALID-IND
011000        MOVE "VAL0001"         TO WK-C-DAT-ERROR-CD
011100        MOVE "Amount must be greater than zero"
011200                                TO WK-C-DAT-ERROR-MSG.
011300 A100-VALIDATE-AMOUNT-EX.
011400 EXIT.
011500*-----------------------------------------------------------------
011600*
011700 A200-VALIDATE-CARD-FIELDS.
011800*-----------------------------------------------------------------
011900     IF WK-C-DAT-CARD-NO = SPACES
012000        OR WK-C-DAT-CVV = SPACES
012100        MOVE "N"               TO WK-C-DAT-VALID-IND
012200        MOVE "VAL0010"         TO WK-C-DAT-ERROR-CD
012300        MOVE "Card number and CVV are required"
012400                                TO WK-C-DAT-ERROR-MSG.
012500 A200-VALIDATE-CARD-FIELDS-EX.
012600 EXIT.
012700*-----------------------------------------------------------------
012800*
012900 A300-VALIDATE-BANK-FIELDS.
013000*-----------------------------------------------------------------
013100     IF WK-C-DAT-ACCT-NO = SPACES
013200        OR WK-C-DAT-ROUTE-NO = SPACES
013300        MOVE "N"               TO WK-C-DAT-VALID-IND
013400        MOVE "VAL0020"         TO WK-C-DAT-ERROR-CD
013500        MOVE "Account number and routing number are required"
013600                                TO WK-C-DAT-ERROR-MSG.
013700 A300-VALIDATE-BANK-FIELDS-EX.
013800 EXIT.
013900*-----------------------------------------------------------------
014000*
014100 A400-VALIDATE-WALLET-FIELDS.
014200*-----------------------------------------------------------------
014300     IF WK-C-DAT-WALLET-ID = SPACES                                PGW0071
014400        MOVE "N"               TO WK-C-DAT-VALID-IND
014500        MOVE "VAL0030"         TO WK-C-DAT-ERROR-CD
014600        MOVE "Wallet ID is required"
014700                                TO WK-C-DAT-ERROR-MSG.
014800 A400-VALIDATE-WALLET-FIELDS-EX.
014900 EXIT.
015000
015100******************************************************************
015200*************** END OF PROGRAM SOURCE - PGWVDAT ***************
015300******************************************************************
