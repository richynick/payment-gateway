000100*=================================================================
000200* PGWLFRD - LINKAGE RECORD FOR PGWVFRD (FRAUD DETECTION)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* PGW0008 - R.TAN     - 20/03/1989 - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800* PGW0087 - K.ONG     - 21/06/2004 - ADD THE BLOCK-THRESHOLD AS
000900*                        AN INPUT FIELD SO THE THRESHOLD CAN BE
001000*                        CHANGED VIA PGWXPRM WITHOUT A RECOMPILE.
001100*-----------------------------------------------------------------
001200 01  WK-C-FRD-RECORD.
001300     05  WK-C-FRD-INPUT.
001400         10  WK-C-FRD-AMOUNT     PIC S9(15)V9(4) COMP-3.
001500         10  WK-C-FRD-METHOD     PIC X(06).
001600         10  WK-C-FRD-CARD-NO    PIC X(19).
001700         10  WK-C-FRD-CVV        PIC X(04).
001800         10  WK-C-FRD-THRESHOLD  PIC S9V99.
001900     05  WK-C-FRD-OUTPUT.
002000         10  WK-C-FRD-SCORE      PIC S9V99.
002100         10  WK-C-FRD-BLOCK-IND  PIC X(01).
002200             88  WK-C-FRD-BLOCKED     VALUE "Y".
002300         10  WK-C-FRD-SCORE-PARTS.
002400             15  WK-C-FRD-AMT-RISK   PIC S9V99.
002500             15  WK-C-FRD-MTH-RISK   PIC S9V99.
002600             15  WK-C-FRD-CRD-RISK   PIC S9V99.
002700             15  WK-C-FRD-PAT-RISK   PIC S9V99.
