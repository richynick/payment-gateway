000100*=================================================================
000200* PGWLWHK - LINKAGE RECORD FOR PGWVWHK (WEBHOOK DISPATCH DECISION)
000300*           PURE DECISION ROUTINE - THE CALLER (PGWMAIN) OWNS THE
000400*           ACTUAL WEBHOOK-EVENT-FILE WRITE.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* PGW0012 - R.TAN     - 20/03/1989 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* PGW0111 - M.HASSAN  - 30/09/2007 - RAISED THE RETRY CEILING
001100*                        FROM 2 TO 3 ATTEMPTS PER THE REVISED
001200*                        CALLBACK-DELIVERY STANDARD.
001300*-----------------------------------------------------------------
001400 01  WK-C-WHK-RECORD.
001500     05  WK-C-WHK-INPUT.
001600         10  WK-C-WHK-URL        PIC X(500).
001700         10  WK-C-WHK-STATUS     PIC X(10).
001800         10  WK-C-WHK-AMOUNT     PIC S9(15)V9(4) COMP-3.
001900         10  WK-C-WHK-CURRENCY   PIC X(03).
002000         10  WK-C-WHK-MAX-ATTEMPTS
002100                                 PIC 9(03) COMP-3.
002200     05  WK-C-WHK-OUTPUT.
002300         10  WK-C-WHK-DISPATCH-IND
002400                                 PIC X(01).
002500             88  WK-C-WHK-SHOULD-DISPATCH   VALUE "Y".
