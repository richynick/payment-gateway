000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWXPRM.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   20 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*
001300*DESCRIPTION :  THIS ROUTINE RETURNS A BATCH-WIDE TUNING VALUE
001400*               (FRAUD SCORE BLOCK THRESHOLD, WEBHOOK RETRY
001500*               CEILING) TO THE CALLING PROGRAM BASED ON A
001600*               PARAMETER CODE. THE VALUES ARE HELD IN THIS
001700*               PROGRAM'S OWN WORKING STORAGE - THE PAYMENT
001800*               GATEWAY BATCH HAS NO EXTERNAL PARAMETER FILE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PGW0013 - R.TAN     - 20/03/1989 - INITIAL VERSION. TWO
002400*                        PARAMETER CODES SUPPORTED - FRDTHRSH
002500*                        AND WHKMXATT.
002600*----------------------------------------------------------------*
002700* PGW0041 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
002800*                        FIELDS PRESENT IN THIS ROUTINE, REVIEWED
002900*                        AND SIGNED OFF, NO CHANGE REQUIRED.
003000*----------------------------------------------------------------*
003100* PGW0088 - K.ONG     - 21/06/2004 - REQUESTED BY THE FRAUD
003200*                        DETECTION ENHANCEMENT PROJECT SO THE
003300*                        BLOCK THRESHOLD CAN BE TUNED BY REQUEST
003400*                        NUMBER RATHER THAN A RECOMPILE OF
003500*                        PGWVFRD.
003600*----------------------------------------------------------------*
003700* PGW0114 - M.HASSAN  - 30/09/2007 - ADDED WHKMXATT AFTER THE
003800*                        CALLBACK-DELIVERY STANDARD RAISED THE
003900*                        RETRY CEILING FROM 2 TO 3 ATTEMPTS.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM PGWXPRM   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-PRM-KNOWN-TABLE.
006200     05  FILLER PIC X(19) VALUE "FRDTHRSH  000007000".
006300     05  FILLER PIC X(19) VALUE "WHKMXATT  000030000".
006400 01  WK-C-PRM-TABLE-R REDEFINES WK-C-PRM-KNOWN-TABLE.
006500     05  WK-C-PRM-TABLE-ENTRY OCCURS 2 TIMES.
006600         10  WK-C-PRM-TABLE-CODE   PIC X(10).
006700         10  WK-C-PRM-TABLE-VALUE  PIC X(09).
006800 01  WK-B-PRM-SUB              PIC 9(03)  COMP.
006900 01  WK-B-PRM-MAX               PIC 9(03) COMP VALUE 2.
007000
007100 EJECT
007200 LINKAGE SECTION.
007300*****************
007400 COPY PGWLPRM.
007500 EJECT
007600********************************************
007700 PROCEDURE DIVISION USING WK-C-PRM-RECORD.
007800********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-MAIN-PROCESSING
008100        THRU A099-MAIN-PROCESSING-EX.
008200     GOBACK.
008300
008400 EJECT
008500*---------------------------------------------------------------*
008600 A000-MAIN-PROCESSING.
008700*---------------------------------------------------------------*
008800     MOVE    SPACES              TO    WK-C-PRM-OUTPUT.
008900     MOVE    ZERO                TO    WK-N-PRM-PARANUM.
009000     MOVE    1                   TO    WK-B-PRM-SUB.
009100
009200 A010-SEARCH-LOOP.
009300     IF      WK-B-PRM-SUB > WK-B-PRM-MAX
009400             GO TO A090-NOT-FOUND.
009500
009600     IF      WK-C-PRM-TABLE-CODE (WK-B-PRM-SUB) =
009700             WK-C-PRM-PARACD
009800             GO TO A080-MOVE-DATA.
009900
010000     ADD     1                   TO    WK-B-PRM-SUB.
010100     GO TO A010-SEARCH-LOOP.
010200
010300 A080-MOVE-DATA.
010400     MOVE    WK-C-PRM-TABLE-VALUE (WK-B-PRM-SUB)
010500                                 TO    WK-C-PRM-PARAVALU.
010600     GO TO A099-MAIN-PROCESSING-EX.
010700
010800 A090-NOT-FOUND.
010900     MOVE    "COM0245"           TO    WK-C-PRM-ERROR-CD.
011000     MOVE    "WK-PARMS"          TO    WK-C-PRM-FILE.
011100     MOVE    "00"                TO    WK-C-PRM-FS.
011200
011300*---------------------------------------------------------------*
011400 A099-MAIN-PROCESSING-EX.
011500*---------------------------------------------------------------*
011600     EXIT.
011700
011800******************************************************************
011900*************** END OF PROGRAM SOURCE - PGWXPRM ***************
012000******************************************************************
