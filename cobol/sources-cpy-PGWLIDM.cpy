000100*=================================================================
000200* PGWLIDM - LINKAGE RECORD FOR PGWVIDM (IDEMPOTENCY CHECK)
000300*           CALLER PASSES THE KEY TABLE BUILT SO FAR THIS RUN;
000400*           PGWVIDM ONLY SEARCHES IT, IT NEVER RESERVES A KEY
000500*           ITSELF (THE CALLING PROGRAM APPENDS AFTER A
000600*           SUCCESSFUL POST, PER THE BATCH IDEMPOTENCY RULE).
000700*=================================================================
000800* HISTORY OF MODIFICATION:
000900*=================================================================
001000* PGW0009 - R.TAN     - 20/03/1989 - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200* PGW0095 - K.ONG     - 21/06/2004 - RAISED THE KEY TABLE FROM
001300*                        1000 TO 5000 ENTRIES FOR LARGER MERCHANT
001400*                        BATCH FILES.
001500*-----------------------------------------------------------------
001600 01  WK-C-IDM-RECORD.
001700     05  WK-C-IDM-INPUT.
001800         10  WK-C-IDM-SEARCH-KEY PIC X(40).
001900         10  WK-C-IDM-TABLE-COUNT
002000                                 PIC 9(07) COMP.
002100         10  WK-C-IDM-KEY-TABLE.
002200             15  WK-C-IDM-KEY-ENTRY
002300                                 PIC X(40)
002400                                 OCCURS 5000 TIMES.                PGW0096
002500     05  WK-C-IDM-OUTPUT.
002600         10  WK-C-IDM-FOUND-IND PIC X(01).
002700             88  WK-C-IDM-KEY-FOUND      VALUE "Y".
002800         10  WK-C-IDM-FOUND-AT  PIC 9(07) COMP.
