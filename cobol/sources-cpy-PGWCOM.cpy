000100*=================================================================
000200* PGWCOM - COMMON FILE STATUS / SWITCH COPYBOOK
000300*          HOLDS THE FILE-STATUS CONDITION NAMES AND RUN-DATE
000400*          BREAKDOWN SHARED BY EVERY PROGRAM IN THE PAYMENT
000500*          GATEWAY (PGW) BATCH CORE SUITE.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* PGW0001 - R.TAN     - 14/03/1989 - INITIAL VERSION FOR THE
001000*                        PAYMENT GATEWAY BATCH CORE PROJECT.
001100*-----------------------------------------------------------------
001200* PGW0044 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - RUN DATE
001300*                        WAS ALREADY CARRIED AS A FULL 4-DIGIT
001400*                        CENTURY FIELD, REVIEWED AND SIGNED OFF,
001500*                        NO CHANGE REQUIRED.
001600*-----------------------------------------------------------------
001700* PGW0091 - K.ONG     - 21/06/2004 - ADD WK-C-DUPLICATE-KEY FOR
001800*                        THE IDEMPOTENCY LOOKUP ROUTINE, AND THE
001900*                        CENTURY/YEAR/MONTH/DAY BREAKDOWN OF THE
002000*                        RUN DATE NEEDED BY THE SUMMARY REPORT.
002050*-----------------------------------------------------------------
002060* PGW0121 - M.HASSAN  - 14/02/2008 - TIDIED THE COPYBOOK BANNER
002070*                        ABOVE - IT REFERRED TO A PRIOR PROJECT'S
002080*                        COPYBOOK BY NAME, WHICH MEANT NOTHING TO
002090*                        ANYONE MAINTAINING THIS SUITE. NO DATA
002091*                        CHANGE.
002100*-----------------------------------------------------------------
002200 01  WK-C-COMMON-STATUS.
002300     05  WK-C-FILE-STATUS        PIC X(02).
002400         88  WK-C-SUCCESSFUL          VALUE "00".
002500         88  WK-C-DUPLICATE-KEY       VALUE "22".
002600         88  WK-C-RECORD-NOT-FOUND    VALUE "23".
002700         88  WK-C-END-OF-FILE         VALUE "10".
002800     05  WK-C-RUN-DATE-CCYYMMDD  PIC 9(08).
002900     05  WK-C-RUN-DATE-BRKDN REDEFINES
003000         WK-C-RUN-DATE-CCYYMMDD.
003100         10  WK-C-RUN-DATE-CCYY  PIC 9(04).
003200         10  WK-C-RUN-DATE-MM    PIC 9(02).
003300         10  WK-C-RUN-DATE-DD    PIC 9(02).
