000100*=================================================================
000200* PGWWHK - WEBHOOK EVENT RECORD
000300*          ONE RECORD PER NOTIFIED TRANSACTION, WRITTEN BY
000400*          PGWVWHK ONCE THE FINAL STATUS OF A TRANSACTION IS
000500*          KNOWN AND A CALLBACK URL WAS SUPPLIED ON THE REQUEST.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* PGW0005 - R.TAN     - 14/03/1989 - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* PGW0110 - M.HASSAN  - 30/09/2007 - RAISED THE RETRY CEILING
001200*                        FROM 2 TO 3 ATTEMPTS PER THE REVISED
001300*                        CALLBACK-DELIVERY STANDARD.
001400*-----------------------------------------------------------------
001500 01  PGWWHK-RECORD.
001600     05  WHK-TXN-ID              PIC X(36).
001700     05  WHK-WEBHOOK-URL         PIC X(500).
001800     05  WHK-STATUS              PIC X(10).
001900     05  WHK-AMOUNT              PIC S9(15)V9(4) COMP-3.
002000     05  WHK-CURRENCY            PIC X(03).
002100     05  WHK-ATTEMPTS            PIC 9(03) COMP-3.
002200     05  WHK-MAX-ATTEMPTS        PIC 9(03) COMP-3.
002300     05  FILLER                  PIC X(09).
