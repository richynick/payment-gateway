000100*=================================================================
000200* PGWSUM - RUN SUMMARY CONTROL TOTALS AND PRINT LINE LAYOUT
000300*          ACCUMULATED BY PGWMAIN THROUGHOUT THE RUN AND
000400*          PRINTED ONCE AT END OF FILE ON RUN-SUMMARY-REPORT.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* PGW0006 - R.TAN     - 14/03/1989 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* PGW0066 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - REPORT
001100*                        DATE HEADING WIDENED TO CARRY A FULL
001200*                        4-DIGIT YEAR (WAS YY/MM/DD).
001300*-----------------------------------------------------------------
001301* PGW0119 - M.HASSAN  - 14/02/2008 - DETAIL LINE CARRIED ONE
001302*                        EDITED FIGURE FOR BOTH THE COUNT LINES
001303*                        AND THE AMOUNT LINE, SO EVERY COUNT
001304*                        PRINTED WITH A SPURIOUS .0000 AND THE
001305*                        WRONG COLUMN WIDTH. SPLIT INTO A COUNT
001306*                        FIGURE AND THE WIDE AMOUNT FIGURE, AND
001307*                        DROPPED THE UNUSED SUM-D-DOTS FILLER -
001308*                        THE DOT LEADERS ARE ALREADY CARRIED IN
001309*                        THE CAPTION LITERALS THEMSELVES.
001310*-----------------------------------------------------------------
001400 01  PGWSUM-COUNTERS.
001500     05  SUM-RECORDS-READ        PIC 9(07) COMP.
001600     05  SUM-DUPLICATES          PIC 9(07) COMP.
001700     05  SUM-REJECTED            PIC 9(07) COMP.
001800     05  SUM-BLOCKED             PIC 9(07) COMP.
001900     05  SUM-SUCCESS             PIC 9(07) COMP.
002000     05  SUM-FAILED              PIC 9(07) COMP.
002100     05  SUM-TOTAL-AMOUNT        PIC S9(15)V9(4) COMP-3.
002200*
002300* PRINT-IMAGE HEADING LINE - 132 COLUMN REPORT
002400*
002500 01  PGWSUM-HEADING-LINE.
002600     05  FILLER                  PIC X(16) VALUE
002700         "PAYMENT GATEWAY ".
002800     05  FILLER                  PIC X(17) VALUE
002900         "BATCH RUN SUMMARY".
003000     05  FILLER                  PIC X(15) VALUE SPACES.
003100     05  FILLER                  PIC X(10) VALUE
003200         "RUN DATE: ".
003300     05  SUM-H-RUN-CCYY          PIC 9(04).
003400     05  FILLER                  PIC X(01) VALUE "/".
003500     05  SUM-H-RUN-MM            PIC 9(02).
003600     05  FILLER                  PIC X(01) VALUE "/".
003700     05  SUM-H-RUN-DD            PIC 9(02).
003800     05  FILLER                  PIC X(63) VALUE SPACES.
003900*
004000 01  PGWSUM-RULE-LINE.
004100     05  FILLER                  PIC X(66) VALUE ALL "-".
004200     05  FILLER                  PIC X(66) VALUE SPACES.
004300*
004400* PRINT-IMAGE DETAIL LINE - ONE PER CONTROL-TOTAL FIGURE
004500*
004600 01  PGWSUM-DETAIL-LINE.
004700     05  SUM-D-CAPTION           PIC X(28).
004800     05  SUM-D-FIGURE            PIC ZZZ,ZZZ,ZZ9.9999.
004850     05  SUM-D-FIGURE-CNT REDEFINES SUM-D-FIGURE
004860                                 PIC ZZZ,ZZ9.
005000     05  FILLER                  PIC X(88) VALUE SPACES.
