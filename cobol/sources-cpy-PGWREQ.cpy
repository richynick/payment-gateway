000100*=================================================================
000200* PGWREQ - PAYMENT REQUEST INPUT RECORD
000300*          ONE RECORD PER INCOMING PAYMENT REQUEST ON THE
000400*          PAYMENT-REQUEST-FILE READ BY PGWMAIN.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* PGW0002 - R.TAN     - 14/03/1989 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* PGW0038 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO 2-DIGIT
001100*                        YEAR FIELDS PRESENT, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300* PGW0075 - K.ONG     - 21/06/2004 - REPLACED THE SEPARATE
001400*                        CARD/BANK/WALLET FIELD GROUPS WITH A
001500*                        SINGLE REDEFINED METHOD-DETAIL AREA SO
001600*                        THE THREE PAYMENT METHODS SHARE ONE
001700*                        BYTE RANGE INSTEAD OF WASTING SPACE.
001800*-----------------------------------------------------------------
001801* PGW0120 - M.HASSAN  - 14/02/2008 - REQ-AMOUNT WAS DECLARED
001802*                        COMP-3 ON A RECORD READ FROM A LINE
001803*                        SEQUENTIAL FILE. PACKED BYTES HAVE NO
001804*                        BUSINESS IN A NEWLINE-DELIMITED TEXT
001805*                        RECORD - A PACKED BYTE CAN ITSELF BE
001806*                        X'0A' OR X'0D' AND SPLIT THE LINE IN
001807*                        THE WRONG PLACE. CHANGED TO ZONED
001808*                        DISPLAY SO PAYMENT-REQUEST-FILE STAYS
001809*                        GENUINE TEXT AN UPSTREAM FEED CAN WRITE.
001810*-----------------------------------------------------------------
001900 01  PGWREQ-RECORD.
002000     05  REQ-USER-ID             PIC X(36).
002100     05  REQ-MERCHANT-ID         PIC X(36).
002200     05  REQ-AMOUNT              PIC S9(15)V9(4).
002300     05  REQ-CURRENCY            PIC X(03).
002400     05  REQ-PAYMENT-METHOD      PIC X(06).
002500         88  REQ-METHOD-IS-CARD       VALUE "CARD  ".
002600         88  REQ-METHOD-IS-WALLET     VALUE "WALLET".
002700         88  REQ-METHOD-IS-BANK       VALUE "BANK  ".
002800     05  REQ-PAYMENT-PROVIDER    PIC X(50).
002900     05  REQ-DESCRIPTION         PIC X(500).
003000     05  REQ-IDEMPOTENCY-KEY     PIC X(40).
003100     05  REQ-WEBHOOK-URL         PIC X(500).
003200*
003300* METHOD-SPECIFIC DETAIL - ONE FIXED 100-BYTE AREA, REDEFINED
003400* THREE WAYS BY PAYMENT METHOD SO ONLY ONE GROUP IS EVER
003500* MEANINGFUL FOR A GIVEN REQUEST.
003600*
003700     05  REQ-METHOD-DETAIL       PIC X(100).
003800     05  REQ-CARD-DETAIL REDEFINES REQ-METHOD-DETAIL.
003900         10  REQ-CARD-NUMBER     PIC X(19).
004000         10  REQ-CVV             PIC X(04).
004100         10  FILLER              PIC X(77).
004200     05  REQ-BANK-DETAIL REDEFINES REQ-METHOD-DETAIL.
004300         10  REQ-ACCOUNT-NUMBER  PIC X(50).
004400         10  REQ-ROUTING-NUMBER  PIC X(50).
004500     05  REQ-WALLET-DETAIL REDEFINES REQ-METHOD-DETAIL.
004600         10  REQ-WALLET-ID       PIC X(100).
004700     05  FILLER                  PIC X(10).
