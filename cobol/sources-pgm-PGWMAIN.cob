000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PGWMAIN IS INITIAL.
000300 AUTHOR.          R TAN.
000400 INSTALLATION.    PAYMENT GATEWAY BATCH CORE.
000500 DATE-WRITTEN.    14 MARCH 1989.
000600 DATE-COMPILED.
000700 SECURITY.        THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
000800                   NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
000900                   PERSONS AUTHORISED TO DO SO.
001000*----------------------------------------------------------------*
001100*PROGRAM DESCRIPTION: PAYMENT GATEWAY BATCH CORE - MAIN DRIVER.
001200*
001300* READS THE PAYMENT-REQUEST-FILE SEQUENTIALLY, ONE REQUEST PER
001400* RECORD. FOR EACH REQUEST IT -
001500*   - RESOLVES/CHECKS THE IDEMPOTENCY KEY AGAINST EVERY KEY
001600*     ALREADY POSTED THIS RUN,
001700*   - VALIDATES THE REQUEST FIELDS FOR THE PAYMENT METHOD GIVEN,
001800*   - SCORES THE REQUEST FOR FRAUD RISK AND BLOCKS IT IF THE
001900*     SCORE MEETS OR EXCEEDS THE CONFIGURED THRESHOLD,
002000*   - OTHERWISE SETTLES THE TRANSACTION (SUCCESS OR FAILED),
002100*   - AND RAISES A WEBHOOK-EVENT RECORD WHEN A CALLBACK URL WAS
002200*     GIVEN.
002300* A CONTROL-TOTAL SUMMARY REPORT IS PRODUCED AT END OF RUN.
002400*
002500* NOTE ON THE TRANSACTION-FILE - IT IS A PLAIN SEQUENTIAL OUTPUT
002600* FILE WITH NO INDEXED ACCESS, SO A RECORD CANNOT BE WRITTEN AND
002700* LATER REWRITTEN THE WAY A DATABASE ROW CAN. THIS PROGRAM
002800* THEREFORE HOLDS EACH TRANSACTION IN THE FD RECORD AREA UNTIL ITS
002900* FINAL STATUS IS KNOWN (PENDING/PROCESSING ARE HELD IN MEMORY
003000* ONLY) AND WRITES EXACTLY ONE PHYSICAL RECORD PER TRANSACTION.
003100* THE FULL PENDING/PROCESSING/FINAL HISTORY STILL REACHES THE
003200* AUDIT-LOG-FILE, WHICH IS WRITE-MANY.
003300*----------------------------------------------------------------*
003400*
003500*================================================================
003600* HISTORY OF MODIFICATION:
003700*-----------------------------------------------------------------
003800* PGW0001 - R.TAN     - 14/03/1989 - INITIAL VERSION FOR THE
003900*                        PAYMENT GATEWAY BATCH CORE PROJECT. READS
004000*                        PAYMENT-REQUEST-FILE, WRITES TRANSACTION,
004100*                        AUDIT-LOG AND WEBHOOK-EVENT, PRINTS THE
004200*                        RUN SUMMARY.
004300*-----------------------------------------------------------------
004400* PGW0019 - R.TAN     - 04/04/1989 - CORRECTED THE ORDER OF THE
004500*                        IDEMPOTENCY-KEY RESOLUTION STEP, WHICH
004600*                        WAS WRONGLY RUNNING AFTER THE DUPLICATE
004700*                        CHECK INSTEAD OF BEFORE IT (SUP0072).
004800*-----------------------------------------------------------------
004900* PGW0045 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - RUN DATE
005000*                        WAS ACCEPTED AS A 2-DIGIT YEAR WITH A
005100*                        HARD-CODED "19" CENTURY PREFIX. CHANGED
005200*                        TO ACCEPT WK-C-RUN-DATE-CCYYMMDD FROM
005300*                        DATE YYYYMMDD SO THE CENTURY ROLLS OVER
005400*                        CORRECTLY. ALL DOWNSTREAM REFERENCE-ID
005500*                        AND REPORT-HEADING LOGIC ALREADY CARRIED
005600*                        A FULL 4-DIGIT YEAR AND NEEDED NO CHANGE.
005700*-----------------------------------------------------------------
005800* PGW0089 - K.ONG     - 21/06/2004 - FRAUD-SCORE-THRESHOLD AND
005900*                        WEBHOOK-MAX-ATTEMPTS ARE NOW LOOKED UP
006000*                        FROM PGWXPRM ONCE AT START OF RUN INSTEAD
006100*                        OF BEING HARD-CODED, SO THEY CAN BE TUNED
006200*                        WITHOUT A RECOMPILE.
006300*-----------------------------------------------------------------
006400* PGW0103 - M.HASSAN  - 12/02/2007 - REQUEST NUMBER SUP0511 - A
006500*                        BLOCKED (FRAUD) TRANSACTION WAS NOT
006600*                        BEING REGISTERED IN THE IDEMPOTENCY KEY
006700*                        TABLE, SO A RETRY OF THE SAME REQUEST
006800*                        WITH THE SAME KEY WAS BEING RE-SCORED
006900*                        AND RE-BLOCKED INSTEAD OF SHORT-
007000*                        CIRCUITED. FIXED IN
007100*                        D100-APPEND-IDEMPOTENCY-KEY.
007200*-----------------------------------------------------------------
007300* PGW0118 - M.HASSAN  - 30/09/2007 - WEBHOOK-EVENT NOW CARRIES
007400*                        THE MAX-ATTEMPTS VALUE LOOKED UP FROM
007500*                        PGWXPRM (WHKMXATT) RATHER THAN A
007600*                        LITERAL 3.
007650*-----------------------------------------------------------------
007660* PGW0119 - M.HASSAN  - 14/02/2008 - C000-PRINT-RUN-SUMMARY WAS
007670*                        MOVING EVERY COUNT INTO THE SAME WIDE
007680*                        AMOUNT-EDIT FIGURE, SO THE SIX COUNT
007690*                        LINES PRINTED WITH A SPURIOUS .0000 AND
007691*                        THE WRONG COLUMN WIDTH. COUNT LINES NOW
007692*                        MOVE THROUGH SUM-D-FIGURE-CNT (SEE
007693*                        PGWSUM COPYBOOK PGW0119).
007694*-----------------------------------------------------------------
007695* PGW0124 - M.HASSAN  - 14/02/2008 - STOPPED MOVING REQ-CURRENCY
007696*                        TO WK-C-DAT-CURRENCY IN B400-VALIDATE-
007697*                        REQUEST - PGWVDAT NEVER READ IT (SEE
007698*                        PGWLDAT COPYBOOK PGW0124).
007700*-----------------------------------------------------------------
007800 EJECT
007900**********************
008000  ENVIRONMENT DIVISION.
008100**********************
008200  CONFIGURATION SECTION.
008300  SOURCE-COMPUTER.  IBM-AS400.
008400  OBJECT-COMPUTER.  IBM-AS400.
008500  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008600                     UPSI-0 IS UPSI-SWITCH-0
008700                       ON  STATUS IS U0-ON
008800                       OFF STATUS IS U0-OFF.
008900
009000  INPUT-OUTPUT SECTION.
009100  FILE-CONTROL.
009200      SELECT PAYMENT-REQUEST-FILE  ASSIGN TO PAYREQ
009300             ORGANIZATION      IS LINE SEQUENTIAL
009400             FILE STATUS       IS WK-C-FILE-STATUS.
009500
009600      SELECT TRANSACTION-FILE      ASSIGN TO PGWTRAN
009700             ORGANIZATION      IS SEQUENTIAL
009800             FILE STATUS       IS WK-C-FILE-STATUS.
009900
010000      SELECT AUDIT-LOG-FILE        ASSIGN TO PGWAUDT
010100             ORGANIZATION      IS SEQUENTIAL
010200             FILE STATUS       IS WK-C-FILE-STATUS.
010300
010400      SELECT WEBHOOK-EVENT-FILE    ASSIGN TO PGWWHKF
010500             ORGANIZATION      IS SEQUENTIAL
010600             FILE STATUS       IS WK-C-FILE-STATUS.
010700
010800      SELECT RUN-SUMMARY-REPORT    ASSIGN TO PGWSUMR
010900             ORGANIZATION      IS LINE SEQUENTIAL
011000             FILE STATUS       IS WK-C-FILE-STATUS.
011100
011200 EJECT
011300***************
011400  DATA DIVISION.
011500***************
011600  FILE SECTION.
011700**************
011800  FD  PAYMENT-REQUEST-FILE
011900      LABEL RECORDS ARE OMITTED
012000      DATA RECORD IS PGWREQ-RECORD.
012100  COPY PGWREQ.
012200
012300  FD  TRANSACTION-FILE
012400      LABEL RECORDS ARE OMITTED
012500      DATA RECORD IS PGWSTRN-RECORD.
012600  COPY PGWSTRN.
012700
012800  FD  AUDIT-LOG-FILE
012900      LABEL RECORDS ARE OMITTED
013000      DATA RECORD IS PGWAUD-RECORD.
013100  COPY PGWAUD.
013200
013300  FD  WEBHOOK-EVENT-FILE
013400      LABEL RECORDS ARE OMITTED
013500      DATA RECORD IS PGWWHK-RECORD.
013600  COPY PGWWHK.
013700
013800  FD  RUN-SUMMARY-REPORT
013900      LABEL RECORDS ARE OMITTED
014000      DATA RECORD IS SUMMARY-PRINT-LINE.
014100  01  SUMMARY-PRINT-LINE          PIC X(132).
014200
014300 EJECT
014400*************************
014500  WORKING-STORAGE SECTION.
014600*************************
014700  01  FILLER              PIC X(24)  VALUE
014800      "** PROGRAM PGWMAIN   **".
014900
015000* ------------------ PROGRAM WORKING STORAGE -------------------*
015100  COPY PGWCOM.
015200
015300  COPY PGWSUM.
015400
015500* SAVED RUN-WIDE CONSTANTS - LOOKED UP ONCE FROM PGWXPRM.
015600  01  WK-C-FRD-THRESHOLD-SAVE      PIC S9V99      COMP-3.
015700  01  WK-B-WHK-MAXATT-SAVE         PIC 9(03)      COMP-3.
015800
015900* PER-RECORD WORK FIELDS.
016000  01  WK-B-TXN-COUNTER             PIC 9(08)      COMP.
016100  01  WK-C-TXN-COUNTER-DISP        PIC 9(08).
016200  01  WK-C-RESOLVED-IDEM-KEY       PIC X(40).
016300  01  WK-C-FRAUD-BLOCKED-SW        PIC X(01).
016400      88  WK-C-REQUEST-BLOCKED         VALUE "Y".
016500  01  WK-C-DUPLICATE-SW            PIC X(01).
016600      88  WK-C-REQUEST-DUPLICATE       VALUE "Y".
016700  01  WK-C-VALID-SW                PIC X(01).
016800      88  WK-C-REQUEST-INVALID         VALUE "N".
016900
017000* PSEUDO-UUID BUILD AREA FOR TXN-ID - THE BATCH HAS NO SYSTEM
017100* UUID GENERATOR SO A DETERMINISTIC 36-BYTE, UUID-SHAPED STRING
017200* IS BUILT FROM THE RUN DATE AND THE RECORD COUNTER INSTEAD.
017300  01  WK-C-TXN-UUID.
017400      05  WK-C-TXN-UUID-DATE        PIC 9(08).
017500      05  FILLER                    PIC X(01) VALUE "-".
017600      05  FILLER                    PIC X(04) VALUE "PGWB".
017700      05  FILLER                    PIC X(01) VALUE "-".
017800      05  FILLER                    PIC X(04) VALUE "4CBL".
017900      05  FILLER                    PIC X(01) VALUE "-".
018000      05  FILLER                    PIC X(04) VALUE "8TXN".
018100      05  FILLER                    PIC X(01) VALUE "-".
018200      05  WK-C-TXN-UUID-SEQ         PIC 9(08).
018300      05  FILLER                    PIC X(04) VALUE "0000".
018400
018500* LINKAGE-SHAPED WORK AREAS FOR EACH CALLED ROUTINE - THE SAME
018600* COPYBOOK IS USED HERE AND IN THE CALLED PROGRAM'S OWN LINKAGE
018700* SECTION SO THE TWO STAY IN STEP.
018800  COPY PGWLPRM.
018900  COPY PGWLFRD.
019000  COPY PGWLIDM.
019100  COPY PGWLDAT.
019200  COPY PGWLSET.
019300  COPY PGWLWHK.
019400
019500 EJECT
019600*****************
019700  PROCEDURE DIVISION.
019800*****************
019900  MAIN-MODULE.
020000      PERFORM A000-INITIALIZATION
020100         THRU A099-INITIALIZATION-EX.
020200
020300      PERFORM B100-READ-NEXT-REQUEST
020400         THRU B199-READ-NEXT-REQUEST-EX.
020500
020600      PERFORM B000-PROCESS-REQUEST
020700         THRU B099-PROCESS-REQUEST-EX
020800         UNTIL WK-C-END-OF-FILE.
020900
021000      PERFORM C000-PRINT-RUN-SUMMARY
021100         THRU C099-PRINT-RUN-SUMMARY-EX.
021200
021300      PERFORM Z000-END-PROGRAM-ROUTINE
021400         THRU Z999-END-PROGRAM-ROUTINE-EX.
021500      GOBACK.
021600
021700 EJECT
021800*---------------------------------------------------------------*
021900  A000-INITIALIZATION.
022000*---------------------------------------------------------------*
022100      OPEN    INPUT  PAYMENT-REQUEST-FILE.
022200      IF      NOT WK-C-SUCCESSFUL
022300              DISPLAY "PGWMAIN - OPEN FILE ERROR - PAYMENT-REQ"
022400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500              GO TO Y900-ABNORMAL-TERMINATION.
022600
022700      OPEN    OUTPUT TRANSACTION-FILE.
022800      IF      NOT WK-C-SUCCESSFUL
022900              DISPLAY "PGWMAIN - OPEN FILE ERROR - TRANSACTION"
023000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100              GO TO Y900-ABNORMAL-TERMINATION.
023200
023300      OPEN    OUTPUT AUDIT-LOG-FILE.
023400      IF      NOT WK-C-SUCCESSFUL
023500              DISPLAY "PGWMAIN - OPEN FILE ERROR - AUDIT-LOG-FILE"
023600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700              GO TO Y900-ABNORMAL-TERMINATION.
023800
023900      OPEN    OUTPUT WEBHOOK-EVENT-FILE.
024000      IF      NOT WK-C-SUCCESSFUL
024100              DISPLAY "PGWMAIN - OPEN FILE ERROR - WEBHOOK-EVENT"
024200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300              GO TO Y900-ABNORMAL-TERMINATION.
024400
024500      OPEN    OUTPUT RUN-SUMMARY-REPORT.
024600      IF      NOT WK-C-SUCCESSFUL
024700              DISPLAY "PGWMAIN - OPEN FILE ERROR - RUN-SUMMARY"
024800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900              GO TO Y900-ABNORMAL-TERMINATION.
025000
025100      MOVE    ZERO         TO    SUM-RECORDS-READ
025200                                  SUM-DUPLICATES
025300                                  SUM-REJECTED
025400                                  SUM-BLOCKED
025500                                  SUM-SUCCESS
025600                                  SUM-FAILED
025700                                  SUM-TOTAL-AMOUNT
025800                                  WK-B-TXN-COUNTER
025900                                  WK-C-IDM-TABLE-COUNT.
026000
026100      ACCEPT  WK-C-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.           PGW0045
026200      MOVE    WK-C-RUN-DATE-CCYYMMDD TO WK-C-TXN-UUID-DATE.
026300
026400      MOVE    "FRDTHRSH  "  TO    WK-C-PRM-PARACD.                 PGW0089
026500      CALL    "PGWXPRM"     USING WK-C-PRM-RECORD.
026600      MOVE    WK-N-PRM-PARANUM TO WK-C-FRD-THRESHOLD-SAVE.
026700
026800      MOVE    "WHKMXATT  "  TO    WK-C-PRM-PARACD.                 PGW0089
026900      CALL    "PGWXPRM"     USING WK-C-PRM-RECORD.
027000      MOVE    WK-N-PRM-PARANUM TO WK-B-WHK-MAXATT-SAVE.
027100
027200*---------------------------------------------------------------*
027300  A099-INITIALIZATION-EX.
027400*---------------------------------------------------------------*
027500      EXIT.
027600
027700 EJECT
027800*---------------------------------------------------------------*
027900  B000-PROCESS-REQUEST.
028000*---------------------------------------------------------------*
028100      MOVE    "N"           TO    WK-C-DUPLICATE-SW.
028200      MOVE    "Y"           TO    WK-C-VALID-SW.
028300      MOVE    "N"           TO    WK-C-FRAUD-BLOCKED-SW.
028400
028500      PERFORM B200-RESOLVE-IDEMPOTENCY-KEY
028600         THRU B299-RESOLVE-IDEMPOTENCY-KEY-EX.
028700
028800      PERFORM B300-CHECK-IDEMPOTENCY
028900         THRU B399-CHECK-IDEMPOTENCY-EX.
029000
029100      IF      WK-C-REQUEST-DUPLICATE
029200              ADD 1         TO    SUM-DUPLICATES
029300              GO TO B090-READ-NEXT.
029400
029500      PERFORM B400-VALIDATE-REQUEST
029600         THRU B499-VALIDATE-REQUEST-EX.
029700
029800      IF      WK-C-REQUEST-INVALID
029900              ADD 1         TO    SUM-REJECTED
030000              GO TO B090-READ-NEXT.
030100
030200      PERFORM B500-BUILD-TRANSACTION
030300         THRU B599-BUILD-TRANSACTION-EX.
030400
030500      PERFORM B600-SCORE-FRAUD
030600         THRU B699-SCORE-FRAUD-EX.
030700
030800      IF      WK-C-REQUEST-BLOCKED                                 PGW0103
030900              MOVE "FAILED    "     TO    TXN-STATUS
031000              MOVE "FRAUD_BLOCKED"  TO    TXN-ERROR-CODE
031100              MOVE "Transaction blocked - fraud score too high"
031200                                     TO    TXN-ERROR-MESSAGE
031300              MOVE "PAYMENT_FAILED      " TO AUD-EVENT-TYPE
031400              WRITE PGWSTRN-RECORD
031500              PERFORM D200-WRITE-AUDIT-EVENT
031600                 THRU D299-WRITE-AUDIT-EVENT-EX
031700              PERFORM D100-APPEND-IDEMPOTENCY-KEY                  PGW0103
031800                 THRU D199-APPEND-IDEMPOTENCY-KEY-EX
031900              ADD 1                 TO    SUM-BLOCKED
032000              GO TO B090-READ-NEXT.
032100
032200      PERFORM B700-WRITE-INITIATED
032300         THRU B799-WRITE-INITIATED-EX.
032400
032500      PERFORM D100-APPEND-IDEMPOTENCY-KEY                          PGW0103
032600         THRU D199-APPEND-IDEMPOTENCY-KEY-EX.
032700
032800      PERFORM B800-SETTLE-TRANSACTION
032900         THRU B899-SETTLE-TRANSACTION-EX.
033000
033100      PERFORM B900-DISPATCH-WEBHOOK
033200         THRU B999-DISPATCH-WEBHOOK-EX.
033300
033400  B090-READ-NEXT.
033500      PERFORM B100-READ-NEXT-REQUEST
033600         THRU B199-READ-NEXT-REQUEST-EX.
033700
033800*---------------------------------------------------------------*
033900  B099-PROCESS-REQUEST-EX.
034000*---------------------------------------------------------------*
034100      EXIT.
034200
034300 EJECT
034400*---------------------------------------------------------------*
034500  B100-READ-NEXT-REQUEST.
034600*---------------------------------------------------------------*
034700      READ    PAYMENT-REQUEST-FILE.
034800      IF      WK-C-SUCCESSFUL
034900              ADD 1         TO    SUM-RECORDS-READ
035000              ADD 1         TO    WK-B-TXN-COUNTER
035100              MOVE WK-B-TXN-COUNTER TO WK-C-TXN-COUNTER-DISP
035200      ELSE
035300              IF WK-C-END-OF-FILE
035400                 CONTINUE
035500              ELSE
035600                 DISPLAY "PGWMAIN - READ FILE ERROR - PAYMENT-REQ"
035700                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800                 GO TO Y900-ABNORMAL-TERMINATION
035900              END-IF
036000      END-IF.
036100
036200*---------------------------------------------------------------*
036300  B199-READ-NEXT-REQUEST-EX.
036400*---------------------------------------------------------------*
036500      EXIT.
036600
036700*---------------------------------------------------------------*
036800  B200-RESOLVE-IDEMPOTENCY-KEY.
036900*---------------------------------------------------------------*
037000      MOVE    WK-C-TXN-COUNTER-DISP TO  WK-C-TXN-UUID-SEQ.
037100
037200      IF      REQ-IDEMPOTENCY-KEY = SPACES
037300                 OR REQ-IDEMPOTENCY-KEY = LOW-VALUES
037400              MOVE SPACES          TO    WK-C-RESOLVED-IDEM-KEY
037500              STRING "TXN"                    DELIMITED SIZE
037600                     WK-C-RUN-DATE-CCYYMMDD    DELIMITED SIZE
037700                     WK-C-TXN-COUNTER-DISP     DELIMITED SIZE
037800                     INTO WK-C-RESOLVED-IDEM-KEY
037900      ELSE
038000              MOVE REQ-IDEMPOTENCY-KEY TO WK-C-RESOLVED-IDEM-KEY.
038100
038200*---------------------------------------------------------------*
038300  B299-RESOLVE-IDEMPOTENCY-KEY-EX.
038400*---------------------------------------------------------------*
038500      EXIT.
038600
038700*---------------------------------------------------------------*
038800  B300-CHECK-IDEMPOTENCY.
038900*---------------------------------------------------------------*
039000      MOVE    WK-C-RESOLVED-IDEM-KEY TO WK-C-IDM-SEARCH-KEY.
039100      CALL    "PGWVIDM"     USING WK-C-IDM-RECORD.
039200
039300      IF      WK-C-IDM-KEY-FOUND
039400              MOVE "Y"      TO    WK-C-DUPLICATE-SW
039500      ELSE
039600              MOVE "N"      TO    WK-C-DUPLICATE-SW.
039700
039800*---------------------------------------------------------------*
039900  B399-CHECK-IDEMPOTENCY-EX.
040000*---------------------------------------------------------------*
040100      EXIT.
040200
040300 EJECT
040400*---------------------------------------------------------------*
040500  B400-VALIDATE-REQUEST.
040600*---------------------------------------------------------------*
040700      MOVE    REQ-AMOUNT           TO    WK-C-DAT-AMOUNT.
040900      MOVE    REQ-PAYMENT-METHOD   TO    WK-C-DAT-METHOD.
041000      MOVE    REQ-METHOD-DETAIL    TO    WK-C-DAT-METHOD-DETAIL.
041100
041200      CALL    "PGWVDAT"     USING WK-C-DAT-RECORD.
041300
041400      IF      WK-C-DAT-IS-VALID
041500              MOVE "Y"      TO    WK-C-VALID-SW
041600      ELSE
041700              MOVE "N"      TO    WK-C-VALID-SW.
041800
041900*---------------------------------------------------------------*
042000  B499-VALIDATE-REQUEST-EX.
042100*---------------------------------------------------------------*
042200      EXIT.
042300
042400*---------------------------------------------------------------*
042500  B500-BUILD-TRANSACTION.
042600*---------------------------------------------------------------*
042700      INITIALIZE                    PGWSTRN-RECORD.
042800      MOVE    WK-C-TXN-UUID         TO    TXN-ID.
042900      MOVE    SPACES                TO    TXN-REFERENCE-ID.
043000      STRING  "TXN"                            DELIMITED SIZE
043100              WK-C-RUN-DATE-CCYYMMDD           DELIMITED SIZE
043200              WK-C-TXN-COUNTER-DISP            DELIMITED SIZE
043300              INTO TXN-REFERENCE-ID.
043400
043500      MOVE    REQ-USER-ID           TO    TXN-USER-ID.
043600      MOVE    REQ-MERCHANT-ID       TO    TXN-MERCHANT-ID.
043700      MOVE    REQ-AMOUNT            TO    TXN-AMOUNT.
043800      MOVE    REQ-CURRENCY          TO    TXN-CURRENCY.
043900      MOVE    REQ-PAYMENT-METHOD    TO    TXN-PAYMENT-METHOD.
044000      MOVE    REQ-PAYMENT-PROVIDER  TO    TXN-PAYMENT-PROVIDER.
044100      MOVE    REQ-DESCRIPTION       TO    TXN-DESCRIPTION.
044200      MOVE    WK-C-RESOLVED-IDEM-KEY TO   TXN-IDEMPOTENCY-KEY.
044300      MOVE    REQ-WEBHOOK-URL       TO    TXN-WEBHOOK-URL.
044400      MOVE    "PENDING   "          TO    TXN-STATUS.
044500      MOVE    ZERO                  TO    TXN-FRAUD-SCORE.
044600      MOVE    SPACES                TO    TXN-ERROR-CODE
044700                                           TXN-ERROR-MESSAGE.
044800
044900*---------------------------------------------------------------*
045000  B599-BUILD-TRANSACTION-EX.
045100*---------------------------------------------------------------*
045200      EXIT.
045300
045400 EJECT
045500*---------------------------------------------------------------*
045600  B600-SCORE-FRAUD.
045700*---------------------------------------------------------------*
045800      MOVE    TXN-AMOUNT            TO    WK-C-FRD-AMOUNT.
045900      MOVE    TXN-PAYMENT-METHOD    TO    WK-C-FRD-METHOD.
046000      MOVE    REQ-CARD-NUMBER       TO    WK-C-FRD-CARD-NO.
046100      MOVE    REQ-CVV               TO    WK-C-FRD-CVV.
046200      MOVE    WK-C-FRD-THRESHOLD-SAVE TO  WK-C-FRD-THRESHOLD.
046300
046400      CALL    "PGWVFRD"     USING WK-C-FRD-RECORD.
046500
046600      MOVE    WK-C-FRD-SCORE        TO    TXN-FRAUD-SCORE.
046700
046800      IF      WK-C-FRD-BLOCKED
046900              MOVE "Y"      TO    WK-C-FRAUD-BLOCKED-SW
047000      ELSE
047100              MOVE "N"      TO    WK-C-FRAUD-BLOCKED-SW.
047200
047300*---------------------------------------------------------------*
047400  B699-SCORE-FRAUD-EX.
047500*---------------------------------------------------------------*
047600      EXIT.
047700
047800*---------------------------------------------------------------*
047900  B700-WRITE-INITIATED.
048000*---------------------------------------------------------------*
048100*    THE TRANSACTION ITSELF STAYS IN THE FD RECORD AREA (STATUS
048200*    PENDING) UNTIL B800 KNOWS THE FINAL OUTCOME - SEE THE
048300*    PROGRAM BANNER COMMENT. ONLY THE AUDIT TRAIL IS WRITTEN NOW.
048400*---------------------------------------------------------------*
048500      MOVE    "PAYMENT_INITIATED   " TO   AUD-EVENT-TYPE.
048600      PERFORM D200-WRITE-AUDIT-EVENT
048700         THRU D299-WRITE-AUDIT-EVENT-EX.
048800
048900*---------------------------------------------------------------*
049000  B799-WRITE-INITIATED-EX.
049100*---------------------------------------------------------------*
049200      EXIT.
049300
049400 EJECT
049500*---------------------------------------------------------------*
049600  B800-SETTLE-TRANSACTION.
049700*---------------------------------------------------------------*
049800      MOVE    "PROCESSING"          TO    TXN-STATUS.
049900      MOVE    "PAYMENT_PROCESSED   " TO   AUD-EVENT-TYPE.
050000      PERFORM D200-WRITE-AUDIT-EVENT
050100         THRU D299-WRITE-AUDIT-EVENT-EX.
050200
050300      MOVE    TXN-FRAUD-SCORE       TO    WK-C-SET-FRAUD-SCORE.
050400      CALL    "PGWVSET"     USING WK-C-SET-RECORD.
050500
050600      MOVE    WK-C-SET-STATUS       TO    TXN-STATUS.
050700      MOVE    WK-C-SET-ERROR-CD     TO    TXN-ERROR-CODE.
050800
050900      WRITE   PGWSTRN-RECORD.
051000
051100      IF      TXN-STAT-SUCCESS
051200              MOVE "PAYMENT_SUCCESS     " TO AUD-EVENT-TYPE
051300              ADD 1                 TO    SUM-SUCCESS
051400              ADD TXN-AMOUNT        TO    SUM-TOTAL-AMOUNT
051500      ELSE
051600              MOVE "PAYMENT_FAILED      " TO AUD-EVENT-TYPE
051700              MOVE "Payment declined during settlement"
051800                                     TO    TXN-ERROR-MESSAGE
051900              ADD 1                 TO    SUM-FAILED.
052000
052100      PERFORM D200-WRITE-AUDIT-EVENT
052200         THRU D299-WRITE-AUDIT-EVENT-EX.
052300
052400*---------------------------------------------------------------*
052500  B899-SETTLE-TRANSACTION-EX.
052600*---------------------------------------------------------------*
052700      EXIT.
052800
052900*---------------------------------------------------------------*
053000  B900-DISPATCH-WEBHOOK.
053100*---------------------------------------------------------------*
053200      IF      TXN-WEBHOOK-URL = SPACES
053300              GO TO B999-DISPATCH-WEBHOOK-EX.
053400
053500      MOVE    TXN-WEBHOOK-URL       TO    WK-C-WHK-URL.
053600      MOVE    TXN-STATUS            TO    WK-C-WHK-STATUS.
053700      MOVE    TXN-AMOUNT            TO    WK-C-WHK-AMOUNT.
053800      MOVE    TXN-CURRENCY          TO    WK-C-WHK-CURRENCY.
053900      MOVE    WK-B-WHK-MAXATT-SAVE  TO    WK-C-WHK-MAX-ATTEMPTS.   PGW0118
054000
054100      CALL    "PGWVWHK"     USING WK-C-WHK-RECORD.
054200
054300      IF      WK-C-WHK-SHOULD-DISPATCH
054400              MOVE    TXN-ID          TO   WHK-TXN-ID
054500              MOVE    TXN-WEBHOOK-URL TO   WHK-WEBHOOK-URL
054600              MOVE    TXN-STATUS      TO   WHK-STATUS
054700              MOVE    TXN-AMOUNT      TO   WHK-AMOUNT
054800              MOVE    TXN-CURRENCY    TO   WHK-CURRENCY
054900              MOVE    ZERO            TO   WHK-ATTEMPTS
055000              MOVE    WK-B-WHK-MAXATT-SAVE TO WHK-MAX-ATTEMPTS     PGW0118
055100              WRITE   PGWWHK-RECORD.
055200
055300*---------------------------------------------------------------*
055400  B999-DISPATCH-WEBHOOK-EX.
055500*---------------------------------------------------------------*
055600      EXIT.
055700
055800 EJECT
055900*---------------------------------------------------------------*
056000  C000-PRINT-RUN-SUMMARY.
056100*---------------------------------------------------------------*
056200      MOVE    SPACES                TO    SUMMARY-PRINT-LINE.
056300      MOVE    WK-C-RUN-DATE-CCYY    TO    SUM-H-RUN-CCYY.
056400      MOVE    WK-C-RUN-DATE-MM      TO    SUM-H-RUN-MM.
056500      MOVE    WK-C-RUN-DATE-DD      TO    SUM-H-RUN-DD.
056600      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-HEADING-LINE.
056700      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-RULE-LINE.
056800
056900      MOVE    "RECORDS READ .............."  TO SUM-D-CAPTION.
056950      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
057000      MOVE    SUM-RECORDS-READ               TO SUM-D-FIGURE-CNT.
057100      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
057200
057300      MOVE    "DUPLICATES SKIPPED ........"  TO SUM-D-CAPTION.
057350      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
057400      MOVE    SUM-DUPLICATES                 TO SUM-D-FIGURE-CNT.
057500      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
057600
057700      MOVE    "REJECTED (VALIDATION) ....."  TO SUM-D-CAPTION.
057750      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
057800      MOVE    SUM-REJECTED                   TO SUM-D-FIGURE-CNT.
057900      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
058000
058100      MOVE    "BLOCKED (FRAUD) ..........."  TO SUM-D-CAPTION.
058150      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
058200      MOVE    SUM-BLOCKED                    TO SUM-D-FIGURE-CNT.
058300      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
058400
058500      MOVE    "SUCCESSFUL ................."  TO SUM-D-CAPTION.
058550      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
058600      MOVE    SUM-SUCCESS                    TO SUM-D-FIGURE-CNT.
058700      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
058800
058900      MOVE    "FAILED ....................."  TO SUM-D-CAPTION.
058950      MOVE    SPACES                TO SUM-D-FIGURE.            PGW0119
059000      MOVE    SUM-FAILED                     TO SUM-D-FIGURE-CNT.
059100      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
059200
059300      MOVE    "TOTAL SUCCESSFUL AMOUNT ...."  TO SUM-D-CAPTION.
059400      MOVE    SUM-TOTAL-AMOUNT               TO SUM-D-FIGURE.
059500      WRITE   SUMMARY-PRINT-LINE    FROM  PGWSUM-DETAIL-LINE.
059600
059700*---------------------------------------------------------------*
059800  C099-PRINT-RUN-SUMMARY-EX.
059900*---------------------------------------------------------------*
060000      EXIT.
060100
060200 EJECT
060300*---------------------------------------------------------------*
060400  D100-APPEND-IDEMPOTENCY-KEY.
060500*---------------------------------------------------------------*
060600*    REGISTERS THE KEY FOR THIS TRANSACTION SO A LATER DUPLICATE
060700*    REQUEST IN THE SAME RUN IS SHORT-CIRCUITED, WHETHER THIS
060800*    TRANSACTION WAS BLOCKED, SUCCEEDED OR FAILED AT SETTLEMENT
060900*    (PGW0103 - SEE HISTORY OF MODIFICATION).
061000*---------------------------------------------------------------*
061100      IF      WK-C-IDM-TABLE-COUNT >= 5000
061200              DISPLAY "PGWMAIN - IDEMPOTENCY KEY TABLE IS FULL"
061300              DISPLAY "RUN ABENDED AT RECORD " WK-B-TXN-COUNTER
061400              GO TO Y900-ABNORMAL-TERMINATION.
061500
061600      ADD     1                     TO    WK-C-IDM-TABLE-COUNT.
061700      MOVE    WK-C-RESOLVED-IDEM-KEY TO
061800              WK-C-IDM-KEY-ENTRY (WK-C-IDM-TABLE-COUNT).
061900
062000*---------------------------------------------------------------*
062100  D199-APPEND-IDEMPOTENCY-KEY-EX.
062200*---------------------------------------------------------------*
062300      EXIT.
062400
062500*---------------------------------------------------------------*
062600  D200-WRITE-AUDIT-EVENT.
062700*---------------------------------------------------------------*
062800      MOVE    TXN-ID                TO    AUD-TXN-ID.
062900      MOVE    TXN-USER-ID           TO    AUD-USER-ID.
063000      IF      AUD-EVT-FAILED
063100              MOVE TXN-ERROR-MESSAGE TO   AUD-EVENT-DATA
063200      ELSE
063300              MOVE SPACES           TO    AUD-EVENT-DATA.
063400      WRITE   PGWAUD-RECORD.
063500
063600*---------------------------------------------------------------*
063700  D299-WRITE-AUDIT-EVENT-EX.
063800*---------------------------------------------------------------*
063900      EXIT.
064000
064100 EJECT
064200  Y900-ABNORMAL-TERMINATION.
064300      SET     UPSI-SWITCH-0         TO    ON.
064400      PERFORM Z000-END-PROGRAM-ROUTINE
064500         THRU Z999-END-PROGRAM-ROUTINE-EX.
064600      GOBACK.
064700
064800*---------------------------------------------------------------*
064900  Z000-END-PROGRAM-ROUTINE.
065000*---------------------------------------------------------------*
065100      CLOSE   PAYMENT-REQUEST-FILE
065200              TRANSACTION-FILE
065300              AUDIT-LOG-FILE
065400              WEBHOOK-EVENT-FILE
065500              RUN-SUMMARY-REPORT.
065600
065700*---------------------------------------------------------------*
065800  Z999-END-PROGRAM-ROUTINE-EX.
065900*---------------------------------------------------------------*
066000      EXIT.
066100
066200******************************************************************
066300*************** END OF PROGRAM SOURCE - PGWMAIN ***************
066400******************************************************************
