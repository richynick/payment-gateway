000100*=================================================================
000200* PGWAUD - AUDIT LOG RECORD
000300*          ONE RECORD PER TRANSACTION LIFECYCLE EVENT WRITTEN
000400*          BY PGWMAIN / PGWVSET AGAINST THE AUDIT-LOG-FILE.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* PGW0004 - R.TAN     - 14/03/1989 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* PGW0060 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
001100*                        FIELDS PRESENT, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 01  PGWAUD-RECORD.
001400     05  AUD-TXN-ID              PIC X(36).
001500     05  AUD-EVENT-TYPE          PIC X(20).
001600         88  AUD-EVT-INITIATED       VALUE "PAYMENT_INITIATED   ".
001700         88  AUD-EVT-PROCESSED       VALUE "PAYMENT_PROCESSED   ".
001800         88  AUD-EVT-SUCCESS         VALUE "PAYMENT_SUCCESS     ".
001900         88  AUD-EVT-FAILED          VALUE "PAYMENT_FAILED      ".
002000     05  AUD-USER-ID             PIC X(36).
002100     05  AUD-EVENT-DATA          PIC X(200).
002200     05  FILLER                  PIC X(08).
