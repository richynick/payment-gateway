000100*=================================================================
000200* PGWSTRN - TRANSACTION MASTER RECORD
000300*           WRITTEN ONCE PER PAYMENT REQUEST THAT PASSES
000400*           VALIDATION, THEN REWRITTEN WITH THE FINAL STATUS
000500*           AFTER SETTLEMENT. TXN-ID IS LOGICALLY UNIQUE BUT
000600*           THIS FILE IS ACCESSED SEQUENTIALLY ONLY.
000700*=================================================================
000800* HISTORY OF MODIFICATION:
000900*=================================================================
001000* PGW0003 - R.TAN     - 14/03/1989 - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200* PGW0057 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - REFERENCE
001300*                        ID ALREADY CARRIES A FULL 4-DIGIT YEAR
001400*                        IN ITS TIMESTAMP PORTION, NO CHANGE.
001500*-----------------------------------------------------------------
001600* PGW0102 - M.HASSAN  - 12/02/2007 - WIDEN TXN-ERROR-MESSAGE
001700*                        AFTER THE PROVIDER-DECLINE PROJECT
001800*                        NEEDED LONGER REASON TEXT (WAS X(120),
001900*                        NOW X(200)). OLD LAYOUT KEPT BELOW AS
002000*                        A REDEFINES FOR ANY UNCONVERTED EXTRACT
002100*                        JOBS STILL READING THE OLD WIDTH.
002200*-----------------------------------------------------------------
002300 01  PGWSTRN-RECORD.
002400     05  TXN-ID                  PIC X(36).
002500     05  TXN-REFERENCE-ID        PIC X(50).
002600     05  TXN-USER-ID             PIC X(36).
002700     05  TXN-MERCHANT-ID         PIC X(36).
002800     05  TXN-AMOUNT              PIC S9(15)V9(4) COMP-3.
002900     05  TXN-CURRENCY            PIC X(03).
003000     05  TXN-PAYMENT-METHOD      PIC X(06).
003100     05  TXN-PAYMENT-PROVIDER    PIC X(50).
003200     05  TXN-STATUS              PIC X(10).
003300         88  TXN-STAT-PENDING         VALUE "PENDING   ".
003400         88  TXN-STAT-PROCESSING      VALUE "PROCESSING".
003500         88  TXN-STAT-SUCCESS         VALUE "SUCCESS   ".
003600         88  TXN-STAT-FAILED          VALUE "FAILED    ".
003700         88  TXN-STAT-CANCELLED       VALUE "CANCELLED ".
003800     05  TXN-DESCRIPTION         PIC X(500).
003900     05  TXN-IDEMPOTENCY-KEY     PIC X(40).
004000     05  TXN-FRAUD-SCORE         PIC S9V99.
004100     05  TXN-ERROR-CODE          PIC X(50).
004200     05  TXN-ERROR-MESSAGE       PIC X(200).
004300     05  TXN-OLD-ERROR-MESSAGE REDEFINES
004400         TXN-ERROR-MESSAGE.
004500         10  TXN-OLD-ERR-MSG-TXT PIC X(120).
004600         10  FILLER              PIC X(80).
004700     05  TXN-WEBHOOK-URL         PIC X(500).
004800     05  FILLER                  PIC X(11).
