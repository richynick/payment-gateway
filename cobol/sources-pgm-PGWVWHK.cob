000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PGWVWHK.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   PAYMENT GATEWAY BATCH CORE.
000700 DATE-WRITTEN.   30 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION
001000                  NAMED ABOVE. IT IS TO BE USED ONLY BY THOSE
001100                  PERSONS AUTHORISED TO DO SO.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE WHETHER A
001400*               WEBHOOK-EVENT RECORD SHOULD BE RAISED FOR A
001500*               TRANSACTION ONCE ITS FINAL STATUS IS KNOWN. A
001600*               WEBHOOK IS RAISED ONLY WHEN A CALLBACK URL WAS
001700*               SUPPLIED ON THE ORIGINAL REQUEST.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PGW0018 - R.TAN     - 30/03/1989 - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* PGW0044 - S.LOKE    - 09/11/1998 - Y2K REMEDIATION - NO DATE
002500*                        FIELDS PRESENT, REVIEWED AND SIGNED OFF,
002600*                        NO CHANGE REQUIRED.
002700*----------------------------------------------------------------*
002710* PGW0123 - M.HASSAN  - 30/09/2007 - REVIEWED AGAINST THE
002720*                        REVISED CALLBACK-DELIVERY STANDARD THAT
002730*                        RAISED THE RETRY CEILING FROM 2 TO 3
002740*                        (SEE PGWWHK/PGWLWHK PGW0110/PGW0111) -
002750*                        THIS ROUTINE ONLY DECIDES WHETHER TO
002760*                        RAISE THE EVENT, RETRY COUNT IS NOT ITS
002770*                        CONCERN, NO CHANGE REQUIRED.
002780*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM PGWVWHK **".
004300
004400*****************
004500 LINKAGE SECTION.
004600*****************
004700 COPY PGWLWHK.
004800 EJECT
004900********************************************
005000 PROCEDURE DIVISION USING WK-C-WHK-RECORD.
005100********************************************
005200 MAIN-MODULE.
005300     PERFORM A000-PROCESS-CALLED-ROUTINE
005400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
005500     EXIT PROGRAM.
005600
005700*---------------------------------------------------------------*
005800 A000-PROCESS-CALLED-ROUTINE.
005900*---------------------------------------------------------------*
006000     IF      WK-C-WHK-URL NOT = SPACES
006100             MOVE "Y"    TO    WK-C-WHK-DISPATCH-IND
006200     ELSE
006300             MOVE "N"    TO    WK-C-WHK-DISPATCH-IND.
006400
006500 A099-PROCESS-CALLED-ROUTINE-EX.
006600 EXIT.
006700
006800******************************************************************
006900*************** END OF PROGRAM SOURCE - PGWVWHK ***************
007000******************************************************************
